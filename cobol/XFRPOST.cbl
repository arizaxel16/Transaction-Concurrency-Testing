000100*****************************************************************
000200* PROGRAM     : XFRPOST.CBL
000300* APPLICATION : LEDGER TRANSFER SUBSYSTEM
000400* TYPE        : BATCH COBOL PROGRAM
000500* FUNCTION    : POST THE RECORDS FROM THE DAILY TRANSFER REQUEST
000600*               FILE AGAINST THE ACCOUNT MASTER - DEBIT ORIGIN,
000700*               CREDIT TARGET, LOG EVERY TRANSFER ATTEMPTED.
000800*****************************************************************
000900
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. XFRPOST.
001200 AUTHOR. R A HENNESSEY.
001300 INSTALLATION. CONSUMER BANKING DATA CENTER.
001400 DATE-WRITTEN. 04/12/1988.
001500 DATE-COMPILED.
001600 SECURITY.  NONE.
001700
001800*****************************************************************
001900* CHANGE LOG
002000*
002100* DATE       BY   REQUEST   DESCRIPTION
002200* ---------- ---- --------- ----------------------------------
002300* 1988-04-12 RAH  TKT00142  INITIAL RELEASE - BATCH POST OF       XFRPOST1
002400*                           INTERBRANCH LEDGER TRANSFERS.         XFRPOST1
002500* 1988-09-30 RAH  TKT00199  ADDED REJECT COUNT TO END-OF-JOB      XFRPOST2
002600*                           DISPLAY.                              XFRPOST2
002700* 1990-02-14 DLM  TKT00287  CORRECTED SUFFICIENT-FUNDS TEST TO    XFRPOST3
002800*                           ALLOW A TRANSFER THAT REDUCES THE     XFRPOST3
002900*                           ORIGIN BALANCE TO EXACTLY ZERO.       XFRPOST3
003000* 1991-07-01 DLM  TKT00351  CONVERTED ACCOUNT MASTER FROM ISAM    XFRPOST4
003100*                           TO SORTED SEQUENTIAL, LOADED TO A     XFRPOST4
003200*                           TABLE AND SEARCHED - ISAM LICENSE     XFRPOST4
003300*                           WAS DROPPED FROM THIS LPAR.           XFRPOST4
003400* 1993-11-18 PJS  TKT00420  TIGHTENED ORIGIN/TARGET ACCOUNT       XFRPOST5
003500*                           NOT-FOUND HANDLING PER AUDIT          XFRPOST5
003600*                           FINDING 93-118.                       XFRPOST5
003700* 1996-05-06 PJS  TKT00501  WIDENED THE ACCOUNT TABLE TO 5000     XFRPOST6
003800*                           ENTRIES - THE PRIOR LIMIT OF 2000     XFRPOST6
003900*                           WAS BEING HIT AT MONTH END.           XFRPOST6
004000* 1998-10-02 KBT  TKT00588  YEAR 2000 REMEDIATION - TIMESTAMP     XFRPOST7
004100*                           YEAR FIELD CARRIES A FULL 4-DIGIT     XFRPOST7
004200*                           YEAR, NO 2-DIGIT YEAR IS STORED.      XFRPOST7
004300* 1999-03-22 KBT  TKT00601  Y2K FOLLOW-UP - CONFIRMED ACCEPT      XFRPOST8
004400*                           FROM DATE RETURNS A 4-DIGIT YEAR      XFRPOST8
004500*                           ON THIS RELEASE.                      XFRPOST8
004600* 2001-08-14 WJH  TKT00674  TRANSACTION LOG NOW WRITTEN FOR A     XFRPOST9
004700*                           REJECTED TRANSFER AS WELL AS A        XFRPOST9
004800*                           POSTED ONE.                           XFRPOST9
004900* 2004-01-09 WJH  TKT00719  ACCOUNT MASTER REWRITE CHANGED TO     XFRPST10
005000*                           SPIN THE WHOLE TABLE AT END OF RUN    XFRPST10
005100*                           RATHER THAN REWRITE PER TRANSFER.     XFRPST10
005200*****************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.
005900        UPSI-0 ON  STATUS IS WS-DEBUG-SWITCH-ON
006000                  OFF STATUS IS WS-DEBUG-SWITCH-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400        SELECT ACCOUNT-FILE ASSIGN TO ACCTIN
006500               ORGANIZATION IS SEQUENTIAL
006600               ACCESS MODE  IS SEQUENTIAL
006700               FILE STATUS  IS ACCTIN-STATUS.
006800
006900        SELECT ACCOUNT-OUT-FILE ASSIGN TO ACCTOUT
007000               ORGANIZATION IS SEQUENTIAL
007100               ACCESS MODE  IS SEQUENTIAL
007200               FILE STATUS  IS ACCTOUT-STATUS.
007300
007400        SELECT TRANSFER-REQUEST-FILE ASSIGN TO XFRREQ
007500               ORGANIZATION IS LINE SEQUENTIAL
007600               ACCESS MODE  IS SEQUENTIAL
007700               FILE STATUS  IS XFRREQ-STATUS.
007800
007900        SELECT TRANSACTION-LOG-FILE ASSIGN TO XFRLOG
008000               ORGANIZATION IS LINE SEQUENTIAL
008100               ACCESS MODE  IS SEQUENTIAL
008200               FILE STATUS  IS XFRLOG-STATUS.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  ACCOUNT-FILE.
008700 01  FD-ACCTIN-RECORD.
008800        05 FD-ACCTIN-ID                    PIC X(10).
008900        05 FD-ACCTIN-DATA                  PIC X(209).
009000        05 FILLER                          PIC X(01).
009100
009200 FD  ACCOUNT-OUT-FILE.
009300 01  FD-ACCTOUT-RECORD.
009400        05 FD-ACCTOUT-ID                   PIC X(10).
009500        05 FD-ACCTOUT-DATA                 PIC X(209).
009600        05 FILLER                          PIC X(01).
009700
009800 FD  TRANSFER-REQUEST-FILE.
009900 01  FD-XFRREQ-RECORD.
010000        05 FD-XFRREQ-DATA                  PIC X(109).
010100        05 FILLER                          PIC X(01).
010200
010300 FD  TRANSACTION-LOG-FILE.
010400 01  FD-XFRLOG-RECORD.
010500        05 FD-XFRLOG-DATA                  PIC X(79).
010600        05 FILLER                          PIC X(01).
010700
010800 WORKING-STORAGE SECTION.
010900
011000*****************************************************************
011100* RECORD LAYOUTS (ACCOUNT MASTER, TRANSFER REQUEST, TXN LOG)
011200*****************************************************************
011300 COPY XFACT01Y.
011400 01  ACCTIN-STATUS.
011500        05  ACCTIN-STAT1        PIC X.
011600        05  ACCTIN-STAT2        PIC X.
011700
011800 01  ACCTOUT-STATUS.
011900        05  ACCTOUT-STAT1       PIC X.
012000        05  ACCTOUT-STAT2       PIC X.
012100
012200 COPY XFTRN06Y.
012300 01  XFRREQ-STATUS.
012400        05  XFRREQ-STAT1        PIC X.
012500        05  XFRREQ-STAT2        PIC X.
012600
012700 COPY XFTRN05Y.
012800 01  XFRLOG-STATUS.
012900        05  XFRLOG-STAT1        PIC X.
013000        05  XFRLOG-STAT2        PIC X.
013100
013200*****************************************************************
013300* ACCOUNT MASTER TABLE - LOADED FROM ACCTIN AT START OF RUN,
013400* SEARCHED SEARCH ALL ON EVERY TRANSFER, SPUN BACK OUT TO
013500* ACCTOUT AT END OF RUN.
013600*
013700* WS-T-ACCT-PASSTHRU HOLDS THE BRANCH/DEMOGRAPHIC PORTION OF THE
013800* MASTER RECORD THAT THIS PROGRAM NEVER EXAMINES. IT RIDES IN
013900* THE TABLE UNCHANGED SO THE SPIN BACK TO ACCTOUT DOES NOT LOSE
014000* IT - SEE TKT00412 BELOW.
014100*****************************************************************
014200 01  WS-ACCT-TABLE-AREA.
014300        05  FILLER                  PIC X(04) VALUE SPACES.
014400        05  WS-ACCT-TABLE-COUNT     PIC S9(4) COMP VALUE ZERO.
014500        05  WS-ACCT-TABLE OCCURS 1 TO 5000 TIMES
014600                DEPENDING ON WS-ACCT-TABLE-COUNT
014700                ASCENDING KEY IS WS-T-ACCT-ID
014800                INDEXED BY WS-ACCT-IDX.
014900            10  WS-T-ACCT-ID            PIC X(10).
015000            10  WS-T-ACCT-BALANCE       PIC S9(15)V9(4).
015100            10  WS-T-ACCT-BALANCE-X REDEFINES
015200                    WS-T-ACCT-BALANCE.
015300                15  WS-T-ACCT-BAL-WHOLE    PIC S9(15).
015400                15  WS-T-ACCT-BAL-FRAC     PIC 9(4).
015500            10  WS-T-ACCT-PASSTHRU     PIC X(191).
015600
015700 01  WS-ORIGIN-IDX                      USAGE INDEX.
015800 01  WS-TARGET-IDX                      USAGE INDEX.
015900
016000*****************************************************************
016100* GENERIC I/O STATUS WORK AREA - SAME PATTERN SHARED BY ALL
016200* BATCH PROGRAMS IN THIS SUBSYSTEM.
016300*****************************************************************
016400 01  IO-STATUS.
016500        05  IO-STAT1            PIC X.
016600        05  IO-STAT2            PIC X.
016700 01  TWO-BYTES-BINARY           PIC 9(4) COMP.
016800 01  TWO-BYTES-ALPHA REDEFINES TWO-BYTES-BINARY.
016900        05  TWO-BYTES-LEFT      PIC X.
017000        05  TWO-BYTES-RIGHT     PIC X.
017100 01  IO-STATUS-04.
017200        05  IO-STATUS-0401      PIC 9   VALUE 0.
017300        05  IO-STATUS-0403      PIC 999 VALUE 0.
017400
017500 01  APPL-RESULT             PIC S9(9)   COMP.
017600        88  APPL-AOK            VALUE 0.
017700        88  APPL-EOF            VALUE 16.
017800
017900 01  END-OF-FILE             PIC X(01)    VALUE 'N'.
018000 01  ABCODE                  PIC S9(9) COMP.
018100
018200*****************************************************************
018300* TRANSFER POSTING TRANSACTION TIMESTAMP - DB2-STYLE TEXT FORM,
018400* BUILT FROM THE SYSTEM DATE/TIME AT THE MOMENT OF POSTING.
018500*****************************************************************
018600 01  COBOL-CURRENT-DATE.
018700        05 CCD-YYYY                PIC 9(04).
018800        05 CCD-MM                  PIC 9(02).
018900        05 CCD-DD                  PIC 9(02).
019000 01  COBOL-CURRENT-TIME.
019100        05 CCT-HH                  PIC 9(02).
019200        05 CCT-MIN                 PIC 9(02).
019300        05 CCT-SS                  PIC 9(02).
019400        05 CCT-HS                  PIC 9(02).
019500 01  WS-TS-BUILD                PIC X(26).
019600 01  WS-TS-BUILD-X REDEFINES WS-TS-BUILD.
019700        05 WS-TS-YYYY              PIC 9(04).
019800        05 WS-TS-DASH1             PIC X VALUE '-'.
019900        05 WS-TS-MM                PIC 9(02).
020000        05 WS-TS-DASH2             PIC X VALUE '-'.
020100        05 WS-TS-DD                PIC 9(02).
020200        05 WS-TS-DASH3             PIC X VALUE '-'.
020300        05 WS-TS-HH                PIC 9(02).
020400        05 WS-TS-DOT1              PIC X VALUE '.'.
020500        05 WS-TS-MIN               PIC 9(02).
020600        05 WS-TS-DOT2              PIC X VALUE '.'.
020700        05 WS-TS-SS                PIC 9(02).
020800        05 FILLER                  PIC X(06) VALUE SPACES.
020900
021000*****************************************************************
021100* TRANSFER VALIDATION AND COUNTS
021200*****************************************************************
021300 01  WS-VALIDATION-TRAILER.
021400        05 WS-VALIDATION-FAIL-REASON      PIC 9(04).
021500           88  WS-VALID-TRANSFER              VALUE 0000.
021600           88  WS-ORIGIN-ACCT-NOT-FOUND       VALUE 0010.
021700           88  WS-TARGET-ACCT-NOT-FOUND       VALUE 0020.
021800           88  WS-INSUFFICIENT-FUNDS          VALUE 0030.
021900        05 WS-VALIDATION-FAIL-REASON-DESC PIC X(40).
022000        05 FILLER                         PIC X(05) VALUE SPACES.
022100
022200 01  WS-COUNTERS.
022300        05 WS-TRANSACTION-COUNT          PIC 9(09) COMP VALUE 0.
022400        05 WS-POSTED-COUNT               PIC 9(09) COMP VALUE 0.
022500        05 WS-REJECT-COUNT               PIC 9(09) COMP VALUE 0.
022600        05 WS-NEXT-TXN-ID                PIC 9(09) COMP VALUE 1.
022700        05 FILLER                        PIC X(04) VALUE SPACES.
022800
022900* THE TWO RECOMPUTED BALANCES ARE KEPT AS STANDALONE SCRATCH
023000* FIELDS, NOT A GROUP - NEITHER ONE IS EVER MOVED AS A UNIT WITH
023100* THE OTHER, AND EACH LIVES ONLY FOR THE LIFE OF ONE TRANSFER.
023200 77  WS-NEW-ORIGIN-BALANCE   PIC S9(15)V9(4).
023300 77  WS-NEW-TARGET-BALANCE   PIC S9(15)V9(4).
023400
023500*****************************************************************
023600 PROCEDURE DIVISION.
023700     DISPLAY 'START OF EXECUTION OF PROGRAM XFRPOST'.
023800        PERFORM 0000-ACCTIN-OPEN.
023900        PERFORM 0100-ACCTFILE-LOAD-TABLE.
024000        PERFORM 0190-ACCTIN-CLOSE.
024100        PERFORM 0200-XFRREQ-OPEN.
024200        PERFORM 0300-XFRLOG-OPEN.
024300        PERFORM 0400-ACCTOUT-OPEN.
024400
024500        PERFORM 1000-PROCESS-TRANSACTIONS
024600            UNTIL END-OF-FILE = 'Y'.
024700
024800        PERFORM 9000-XFRREQ-CLOSE.
024900        PERFORM 9100-XFRLOG-CLOSE.
025000        PERFORM 9400-ACCTOUT-REWRITE-ALL.
025100        PERFORM 9500-ACCTOUT-CLOSE.
025200
025300        DISPLAY 'TRANSFERS READ      : ' WS-TRANSACTION-COUNT.
025400        DISPLAY 'TRANSFERS POSTED    : ' WS-POSTED-COUNT.
025500        DISPLAY 'TRANSFERS REJECTED  : ' WS-REJECT-COUNT.
025600        IF WS-REJECT-COUNT > 0
025700            MOVE 4 TO RETURN-CODE.
025800
025900        DISPLAY 'END OF EXECUTION OF PROGRAM XFRPOST'.
026000        GOBACK.
026100
026200*----------------------------------------------------------------
026300 0000-ACCTIN-OPEN.
026400        OPEN INPUT ACCOUNT-FILE.
026500        IF ACCTIN-STATUS NOT = '00'
026600            DISPLAY 'ERROR OPENING ACCOUNT-FILE'
026700            MOVE ACCTIN-STATUS TO IO-STATUS
026800            PERFORM 9910-DISPLAY-IO-STATUS
026900            PERFORM 9999-ABEND-PROGRAM.
027000
027100*----------------------------------------------------------------
027200* TKT00351 DLM 1991-07-01 LOAD THE SORTED ACCOUNT MASTER TO A     XFRPST11
027300*                         TABLE ONCE AT START OF RUN.             XFRPST11
027400 0100-ACCTFILE-LOAD-TABLE.
027500        PERFORM 0110-ACCTIN-GET-NEXT.
027600        PERFORM 0120-ACCTIN-TABLE-BUILD
027700            UNTIL END-OF-FILE = 'Y'.
027800        MOVE 'N' TO END-OF-FILE.
027900
028000*----------------------------------------------------------------
028100 0110-ACCTIN-GET-NEXT.
028200        READ ACCOUNT-FILE INTO XF-ACCOUNT-RECORD.
028300        IF ACCTIN-STATUS = '00'
028400            MOVE 0 TO APPL-RESULT
028500        ELSE
028600            IF ACCTIN-STATUS = '10'
028700                MOVE 16 TO APPL-RESULT
028800            ELSE
028900                MOVE 12 TO APPL-RESULT.
029000
029100        IF APPL-AOK
029200            NEXT SENTENCE
029300        ELSE
029400            IF APPL-EOF
029500                MOVE 'Y' TO END-OF-FILE
029600            ELSE
029700                DISPLAY 'ERROR READING ACCOUNT-FILE'
029800                MOVE ACCTIN-STATUS TO IO-STATUS
029900                PERFORM 9910-DISPLAY-IO-STATUS
030000                PERFORM 9999-ABEND-PROGRAM.
030100
030200*----------------------------------------------------------------
030300 0120-ACCTIN-TABLE-BUILD.
030400        ADD 1 TO WS-ACCT-TABLE-COUNT.
030500        MOVE XF-ACCT-ID
030600                 TO WS-T-ACCT-ID (WS-ACCT-TABLE-COUNT).
030700        MOVE XF-ACCT-BALANCE
030800                 TO WS-T-ACCT-BALANCE (WS-ACCT-TABLE-COUNT).
030900* TKT00412 DLM 1991-07-01 CARRY THE REST OF THE MASTER RECORD     XFRPST11
031000*                         ALONG SO IT IS NOT BLANKED OUT WHEN     XFRPST11
031100*                         WE SPIN THE TABLE BACK TO ACCTOUT.      XFRPST11
031200        MOVE XF-ACCOUNT-RECORD (30:191)
031300                 TO WS-T-ACCT-PASSTHRU (WS-ACCT-TABLE-COUNT).
031400        PERFORM 0110-ACCTIN-GET-NEXT.
031500
031600*----------------------------------------------------------------
031700 0190-ACCTIN-CLOSE.
031800        CLOSE ACCOUNT-FILE.
031900        IF ACCTIN-STATUS NOT = '00'
032000            DISPLAY 'ERROR CLOSING ACCOUNT-FILE'
032100            MOVE ACCTIN-STATUS TO IO-STATUS
032200            PERFORM 9910-DISPLAY-IO-STATUS
032300            PERFORM 9999-ABEND-PROGRAM.
032400
032500*----------------------------------------------------------------
032600 0200-XFRREQ-OPEN.
032700        OPEN INPUT TRANSFER-REQUEST-FILE.
032800        IF XFRREQ-STATUS NOT = '00'
032900            DISPLAY 'ERROR OPENING TRANSFER-REQUEST-FILE'
033000            MOVE XFRREQ-STATUS TO IO-STATUS
033100            PERFORM 9910-DISPLAY-IO-STATUS
033200            PERFORM 9999-ABEND-PROGRAM.
033300
033400*----------------------------------------------------------------
033500 0300-XFRLOG-OPEN.
033600        OPEN OUTPUT TRANSACTION-LOG-FILE.
033700        IF XFRLOG-STATUS NOT = '00'
033800            DISPLAY 'ERROR OPENING TRANSACTION-LOG-FILE'
033900            MOVE XFRLOG-STATUS TO IO-STATUS
034000            PERFORM 9910-DISPLAY-IO-STATUS
034100            PERFORM 9999-ABEND-PROGRAM.
034200
034300*----------------------------------------------------------------
034400 0400-ACCTOUT-OPEN.
034500        OPEN OUTPUT ACCOUNT-OUT-FILE.
034600        IF ACCTOUT-STATUS NOT = '00'
034700            DISPLAY 'ERROR OPENING ACCOUNT-OUT-FILE'
034800            MOVE ACCTOUT-STATUS TO IO-STATUS
034900            PERFORM 9910-DISPLAY-IO-STATUS
035000            PERFORM 9999-ABEND-PROGRAM.
035100
035200*----------------------------------------------------------------
035300 1000-PROCESS-TRANSACTIONS.
035400        PERFORM 1100-XFRREQ-GET-NEXT.
035500        IF END-OF-FILE = 'N'
035600            ADD 1 TO WS-TRANSACTION-COUNT
035700            MOVE 0000 TO WS-VALIDATION-FAIL-REASON
035800            MOVE SPACES TO WS-VALIDATION-FAIL-REASON-DESC
035900            PERFORM 1500-VALIDATE-TRAN
036000            IF WS-VALID-TRANSFER
036100                PERFORM 2000-POST-TRANSACTION
036200                ADD 1 TO WS-POSTED-COUNT
036300            ELSE
036400                ADD 1 TO WS-REJECT-COUNT
036500                PERFORM 2500-WRITE-REJECT-REC.
036600
036700*----------------------------------------------------------------
036800 1100-XFRREQ-GET-NEXT.
036900        READ TRANSFER-REQUEST-FILE INTO XF-TRANREQ-RECORD.
037000        IF XFRREQ-STATUS = '00'
037100            MOVE 0 TO APPL-RESULT
037200        ELSE
037300            IF XFRREQ-STATUS = '10'
037400                MOVE 16 TO APPL-RESULT
037500            ELSE
037600                MOVE 12 TO APPL-RESULT.
037700
037800        IF APPL-AOK
037900            NEXT SENTENCE
038000        ELSE
038100            IF APPL-EOF
038200                MOVE 'Y' TO END-OF-FILE
038300            ELSE
038400                DISPLAY 'ERROR READING TRANSFER-REQUEST-FILE'
038500                MOVE XFRREQ-STATUS TO IO-STATUS
038600                PERFORM 9910-DISPLAY-IO-STATUS
038700                PERFORM 9999-ABEND-PROGRAM.
038800
038900*----------------------------------------------------------------
039000* TKT00420 PJS 1993-11-18 ORIGIN/TARGET LOOKUP AND THE FUNDS      XFRPST12
039100*                         CHECK ARE THREE SEPARATE STEPS SO       XFRPST12
039200*                         THE REJECT REASON IS UNAMBIGUOUS.       XFRPST12
039300 1500-VALIDATE-TRAN.
039400        PERFORM 1500-A-LOOKUP-ORIGIN-ACCT.
039500        IF WS-VALID-TRANSFER
039600            PERFORM 1500-B-LOOKUP-TARGET-ACCT.
039700        IF WS-VALID-TRANSFER
039800            PERFORM 1500-C-VALIDATE-FUNDS.
039900
040000*----------------------------------------------------------------
040100 1500-A-LOOKUP-ORIGIN-ACCT.
040200        SET WS-ACCT-IDX TO 1.
040300        SEARCH ALL WS-ACCT-TABLE
040400            AT END
040500                MOVE 0010 TO WS-VALIDATION-FAIL-REASON
040600                MOVE 'ORIGIN ACCOUNT NOT FOUND'
040700                    TO WS-VALIDATION-FAIL-REASON-DESC
040800            WHEN WS-T-ACCT-ID (WS-ACCT-IDX) = XF-TR-ORIGIN-ID
040900                SET WS-ORIGIN-IDX TO WS-ACCT-IDX.
041000
041100*----------------------------------------------------------------
041200 1500-B-LOOKUP-TARGET-ACCT.
041300        SET WS-ACCT-IDX TO 1.
041400        SEARCH ALL WS-ACCT-TABLE
041500            AT END
041600                MOVE 0020 TO WS-VALIDATION-FAIL-REASON
041700                MOVE 'TARGET ACCOUNT NOT FOUND'
041800                    TO WS-VALIDATION-FAIL-REASON-DESC
041900            WHEN WS-T-ACCT-ID (WS-ACCT-IDX) = XF-TR-TARGET-ID
042000                SET WS-TARGET-IDX TO WS-ACCT-IDX.
042100
042200*----------------------------------------------------------------
042300* TKT00287 DLM 1990-02-14 A TRANSFER THAT LEAVES THE ORIGIN       XFRPST13
042400*                         BALANCE AT EXACTLY ZERO IS ALLOWED -    XFRPST13
042500*                         ONLY REJECT WHEN BALANCE IS BELOW       XFRPST13
042600*                         THE TRANSFER AMOUNT.                    XFRPST13
042700 1500-C-VALIDATE-FUNDS.
042800        IF WS-T-ACCT-BALANCE (WS-ORIGIN-IDX) < XF-TR-AMOUNT
042900            MOVE 0030 TO WS-VALIDATION-FAIL-REASON
043000            MOVE 'INSUFFICIENT FUNDS'
043100                TO WS-VALIDATION-FAIL-REASON-DESC.
043200
043300*----------------------------------------------------------------
043400 2000-POST-TRANSACTION.
043500        COMPUTE WS-NEW-ORIGIN-BALANCE ROUNDED =
043600            WS-T-ACCT-BALANCE (WS-ORIGIN-IDX) - XF-TR-AMOUNT.
043700        COMPUTE WS-NEW-TARGET-BALANCE ROUNDED =
043800            WS-T-ACCT-BALANCE (WS-TARGET-IDX) + XF-TR-AMOUNT.
043900        MOVE WS-NEW-ORIGIN-BALANCE
044000                   TO WS-T-ACCT-BALANCE (WS-ORIGIN-IDX).
044100        MOVE WS-NEW-TARGET-BALANCE
044200                   TO WS-T-ACCT-BALANCE (WS-TARGET-IDX).
044300        PERFORM 2100-WRITE-TRANSACTION-LOG.
044400
044500*----------------------------------------------------------------
044600* TKT00674 WJH 2001-08-14 COMMON LOG-WRITE PARAGRAPH - USED FOR   XFRPST14
044700*                         BOTH A POSTED TRANSFER AND A            XFRPST14
044800*                         REJECTED ONE.                           XFRPST14
044900 2100-WRITE-TRANSACTION-LOG.
045000        ACCEPT COBOL-CURRENT-DATE FROM DATE YYYYMMDD.
045100        ACCEPT COBOL-CURRENT-TIME FROM TIME.
045200        MOVE CCD-YYYY TO WS-TS-YYYY.
045300        MOVE CCD-MM   TO WS-TS-MM.
045400        MOVE CCD-DD   TO WS-TS-DD.
045500        MOVE CCT-HH   TO WS-TS-HH.
045600        MOVE CCT-MIN  TO WS-TS-MIN.
045700        MOVE CCT-SS   TO WS-TS-SS.
045800        MOVE WS-NEXT-TXN-ID      TO XF-TXN-ID.
045900        ADD 1 TO WS-NEXT-TXN-ID.
046000        MOVE XF-TR-ORIGIN-ID     TO XF-TXN-ORIGIN-ID.
046100        MOVE XF-TR-TARGET-ID     TO XF-TXN-TARGET-ID.
046200        MOVE XF-TR-AMOUNT        TO XF-TXN-AMOUNT.
046300        MOVE WS-TS-BUILD         TO XF-TXN-TIMESTAMP.
046400        MOVE XF-TRANLOG-RECORD   TO FD-XFRLOG-RECORD.
046500        WRITE FD-XFRLOG-RECORD.
046600        IF XFRLOG-STATUS NOT = '00'
046700            DISPLAY 'ERROR WRITING TRANSACTION-LOG-FILE'
046800            MOVE XFRLOG-STATUS TO IO-STATUS
046900            PERFORM 9910-DISPLAY-IO-STATUS
047000            PERFORM 9999-ABEND-PROGRAM.
047100
047200*----------------------------------------------------------------
047300 2500-WRITE-REJECT-REC.
047400        IF WS-DEBUG-SWITCH-ON
047500            DISPLAY 'REJECT - ' WS-VALIDATION-FAIL-REASON-DESC.
047600        PERFORM 2100-WRITE-TRANSACTION-LOG.
047700
047800*----------------------------------------------------------------
047900 9000-XFRREQ-CLOSE.
048000        CLOSE TRANSFER-REQUEST-FILE.
048100        IF XFRREQ-STATUS NOT = '00'
048200            DISPLAY 'ERROR CLOSING TRANSFER-REQUEST-FILE'
048300            MOVE XFRREQ-STATUS TO IO-STATUS
048400            PERFORM 9910-DISPLAY-IO-STATUS
048500            PERFORM 9999-ABEND-PROGRAM.
048600
048700*----------------------------------------------------------------
048800 9100-XFRLOG-CLOSE.
048900        CLOSE TRANSACTION-LOG-FILE.
049000        IF XFRLOG-STATUS NOT = '00'
049100            DISPLAY 'ERROR CLOSING TRANSACTION-LOG-FILE'
049200            MOVE XFRLOG-STATUS TO IO-STATUS
049300            PERFORM 9910-DISPLAY-IO-STATUS
049400            PERFORM 9999-ABEND-PROGRAM.
049500
049600*----------------------------------------------------------------
049700* TKT00719 WJH 2004-01-09 SPIN THE WHOLE TABLE OUT TO THE NEW     XFRPST15
049800*                         ACCOUNT MASTER IN ONE PASS AT THE       XFRPST15
049900*                         END OF THE RUN.                         XFRPST15
050000 9400-ACCTOUT-REWRITE-ALL.
050100        PERFORM 9410-ACCTOUT-WRITE-ONE
050200            VARYING WS-ACCT-IDX FROM 1 BY 1
050300            UNTIL WS-ACCT-IDX > WS-ACCT-TABLE-COUNT.
050400
050500*----------------------------------------------------------------
050600 9410-ACCTOUT-WRITE-ONE.
050700        MOVE WS-T-ACCT-ID (WS-ACCT-IDX)      TO XF-ACCT-ID.
050800        MOVE WS-T-ACCT-BALANCE (WS-ACCT-IDX) TO XF-ACCT-BALANCE.
050900        MOVE WS-T-ACCT-PASSTHRU (WS-ACCT-IDX)
051000                 TO XF-ACCOUNT-RECORD (30:191).
051100        MOVE XF-ACCOUNT-RECORD               TO FD-ACCTOUT-RECORD.
051200        WRITE FD-ACCTOUT-RECORD.
051300        IF ACCTOUT-STATUS NOT = '00'
051400            DISPLAY 'ERROR WRITING ACCOUNT-OUT-FILE'
051500            MOVE ACCTOUT-STATUS TO IO-STATUS
051600            PERFORM 9910-DISPLAY-IO-STATUS
051700            PERFORM 9999-ABEND-PROGRAM.
051800
051900*----------------------------------------------------------------
052000 9500-ACCTOUT-CLOSE.
052100        CLOSE ACCOUNT-OUT-FILE.
052200        IF ACCTOUT-STATUS NOT = '00'
052300            DISPLAY 'ERROR CLOSING ACCOUNT-OUT-FILE'
052400            MOVE ACCTOUT-STATUS TO IO-STATUS
052500            PERFORM 9910-DISPLAY-IO-STATUS
052600            PERFORM 9999-ABEND-PROGRAM.
052700
052800*----------------------------------------------------------------
052900 9910-DISPLAY-IO-STATUS.
053000        IF IO-STATUS NOT NUMERIC
053100            MOVE 0 TO TWO-BYTES-BINARY
053200            MOVE IO-STATUS TO TWO-BYTES-ALPHA
053300            DISPLAY 'FILE STATUS IS: ' TWO-BYTES-BINARY
053400        ELSE
053500            MOVE IO-STATUS TO IO-STATUS-04
053600            DISPLAY 'FILE STATUS IS: ' IO-STATUS-04.
053700
053800*----------------------------------------------------------------
053900 9999-ABEND-PROGRAM.
054000        DISPLAY 'ABENDING PROGRAM XFRPOST'.
054100        IF WS-DEBUG-SWITCH-ON
054200            DISPLAY 'WS-TRANSACTION-COUNT: ' WS-TRANSACTION-COUNT
054300            DISPLAY 'WS-POSTED-COUNT     : ' WS-POSTED-COUNT.
054400        MOVE 999 TO ABCODE.
054500        CALL 'CEE3ABD' USING ABCODE.
054600        GOBACK.
