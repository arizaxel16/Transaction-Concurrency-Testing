000100*****************************************************************
000200* COPYBOOK    : XFTRN05Y.CPY
000300* APPLICATION : XFRPOST - INTER-ACCOUNT TRANSFER POSTING
000400* FUNCTION    : POSTED TRANSFER LOG RECORD LAYOUT.
000500*               ONE RECORD WRITTEN TO XFRLOG-FILE FOR EVERY
000600*               TRANSFER REQUEST PROCESSED, POSTED OR REJECTED.
000700*****************************************************************
000800
000900 01  XF-TRANLOG-RECORD.
001000     05  XF-TXN-ID                      PIC 9(9).
001100     05  XF-TXN-ORIGIN-ID               PIC X(10).
001200     05  XF-TXN-TARGET-ID               PIC X(10).
001300     05  XF-TXN-AMOUNT                  PIC S9(8)V9(2).
001400     05  XF-TXN-TIMESTAMP               PIC X(26).
001500     05  XF-TXN-TIMESTAMP-X REDEFINES
001600             XF-TXN-TIMESTAMP.
001700         10  XF-TXN-TS-YYYY             PIC X(04).
001800         10  FILLER                     PIC X(01).
001900         10  XF-TXN-TS-MM               PIC X(02).
002000         10  FILLER                     PIC X(01).
002100         10  XF-TXN-TS-DD               PIC X(02).
002200         10  FILLER                     PIC X(01).
002300         10  XF-TXN-TS-HH               PIC X(02).
002400         10  FILLER                     PIC X(01).
002500         10  XF-TXN-TS-MIN              PIC X(02).
002600         10  FILLER                     PIC X(01).
002700         10  XF-TXN-TS-SS               PIC X(02).
002800         10  FILLER                     PIC X(07).
002900     05  FILLER                         PIC X(15).
