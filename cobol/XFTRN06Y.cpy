000100*****************************************************************
000200* COPYBOOK    : XFTRN06Y.CPY
000300* APPLICATION : XFRPOST - INTER-ACCOUNT TRANSFER POSTING
000400* FUNCTION    : DAILY TRANSFER REQUEST RECORD LAYOUT.
000500*               ONE RECORD PER REQUESTED TRANSFER, READ FROM
000600*               XFRREQ-FILE (LINE SEQUENTIAL) IN ARRIVAL ORDER.
000700*
000800* ONLY THE ORIGIN ID, TARGET ID AND AMOUNT ARE USED BY THE
000900* TRANSFER POST. THE REST OF THE RECORD IS CAPTURE-SYSTEM
001000* HOUSEKEEPING CARRIED ALONG FROM WHICHEVER CHANNEL ORIGINATED
001100* THE REQUEST AND IS NOT READ BY THIS SUBSYSTEM.
001200*****************************************************************
001300
001400 01  XF-TRANREQ-RECORD.
001500     05  XF-TR-ORIGIN-ID                PIC X(10).
001600     05  XF-TR-TARGET-ID                PIC X(10).
001700     05  XF-TR-AMOUNT                   PIC S9(8)V9(2).
001800
001900*----------------------------------------------------------------
002000* CAPTURE-SYSTEM HOUSEKEEPING - WHEN, WHERE AND BY WHOM THE
002100* REQUEST WAS ENTERED. CARRIED ON THE RECORD FOR THE CAPTURE
002200* SYSTEM'S OWN AUDIT TRAIL, NOT REFERENCED BY THE POSTING RUN.
002300*----------------------------------------------------------------
002400     05  XF-TR-REQUEST-DATE             PIC 9(08).
002500     05  XF-TR-REQUEST-TIME             PIC 9(06).
002600     05  XF-TR-CHANNEL-CODE             PIC X(04).
002700     05  XF-TR-BATCH-ID                 PIC X(08).
002800     05  XF-TR-TERMINAL-ID              PIC X(08).
002900     05  XF-TR-OPERATOR-ID              PIC X(06).
003000     05  XF-TR-MEMO-TEXT                PIC X(30).
003100     05  FILLER                         PIC X(10).
