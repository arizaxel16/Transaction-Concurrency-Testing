000100*****************************************************************
000200* PROGRAM     : XFRSUMR.CBL
000300* APPLICATION : LEDGER TRANSFER SUBSYSTEM
000400* TYPE        : BATCH COBOL PROGRAM
000500* FUNCTION    : READ THE TRANSACTION LOG WRITTEN BY XFRPOST AND
000600*               THE RESULTING ACCOUNT MASTER, AND DISPLAY AN
000700*               END-OF-RUN SUMMARY OF THE ACCOUNTS TOUCHED.
000800*****************************************************************
000900
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. XFRSUMR.
001200 AUTHOR. P J SHIELDS.
001300 INSTALLATION. CONSUMER BANKING DATA CENTER.
001400 DATE-WRITTEN. 11/03/1993.
001500 DATE-COMPILED.
001600 SECURITY.  NONE.
001700
001800*****************************************************************
001900* CHANGE LOG
002000*
002100* DATE       BY   REQUEST   DESCRIPTION
002200* ---------- ---- --------- ----------------------------------
002300* 1993-11-03 PJS  TKT00421  INITIAL RELEASE - LISTS EVERY         XFRSUMR1
002400*                           ACCOUNT TOUCHED BY A TRANSFER AND     XFRSUMR1
002500*                           ITS FINAL BALANCE.                    XFRSUMR1
002600* 1996-05-06 PJS  TKT00501  WIDENED THE ACCOUNT TABLE TO 5000     XFRSUMR2
002700*                           ENTRIES TO MATCH XFRPOST.             XFRSUMR2
002800* 1998-10-02 KBT  TKT00588  YEAR 2000 REMEDIATION - CONFIRMED     XFRSUMR3
002900*                           THE TIMESTAMP FIELD WE DISPLAY FROM   XFRSUMR3
003000*                           THE LOG CARRIES A FULL 4-DIGIT        XFRSUMR3
003100*                           YEAR.                                 XFRSUMR3
003200* 2001-08-14 WJH  TKT00674  DROPPED THE OLD PAGE/ACCOUNT/GRAND    XFRSUMR4
003300*                           TOTAL ROLLUP - THE LOG NO LONGER      XFRSUMR4
003400*                           DISTINGUISHES POSTED FROM REJECTED    XFRSUMR4
003500*                           ENTRIES, SO A FLAT COUNT OF LOG       XFRSUMR4
003600*                           RECORDS READ REPLACES THE TOTALS.     XFRSUMR4
003700* 2004-01-09 WJH  TKT00719  READS THE ACCOUNT MASTER XFRPOST      XFRSUMR5
003800*                           REWRITES AT END OF RUN RATHER THAN    XFRSUMR5
003900*                           THE ORIGINAL MORNING COPY.            XFRSUMR5
004000*****************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700        UPSI-0 ON  STATUS IS WS-DEBUG-SWITCH-ON
004800                  OFF STATUS IS WS-DEBUG-SWITCH-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200        SELECT ACCOUNT-FINAL-FILE ASSIGN TO ACCTOUT
005300               ORGANIZATION IS SEQUENTIAL
005400               ACCESS MODE  IS SEQUENTIAL
005500               FILE STATUS  IS ACCTFIN-STATUS.
005600
005700        SELECT TRANSACTION-LOG-FILE ASSIGN TO XFRLOG
005800               ORGANIZATION IS LINE SEQUENTIAL
005900               ACCESS MODE  IS SEQUENTIAL
006000               FILE STATUS  IS XFRLOG-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  ACCOUNT-FINAL-FILE.
006500 01  FD-ACCTFIN-RECORD.
006600        05 FD-ACCTFIN-ID                   PIC X(10).
006700        05 FD-ACCTFIN-DATA                 PIC X(209).
006800        05 FILLER                          PIC X(01).
006900
007000 FD  TRANSACTION-LOG-FILE.
007100 01  FD-XFRLOG-RECORD.
007200        05 FD-XFRLOG-DATA                  PIC X(79).
007300        05 FILLER                          PIC X(01).
007400
007500 WORKING-STORAGE SECTION.
007600
007700*****************************************************************
007800* RECORD LAYOUTS (ACCOUNT MASTER, TRANSACTION LOG)
007900*****************************************************************
008000 COPY XFACT01Y.
008100 01  ACCTFIN-STATUS.
008200        05  ACCTFIN-STAT1       PIC X.
008300        05  ACCTFIN-STAT2       PIC X.
008400
008500 COPY XFTRN05Y.
008600 01  XFRLOG-STATUS.
008700        05  XFRLOG-STAT1        PIC X.
008800        05  XFRLOG-STAT2        PIC X.
008900
009000*****************************************************************
009100* ACCOUNT MASTER TABLE - LOADED FROM THE END-OF-RUN ACCOUNT
009200* MASTER, EACH ENTRY FLAGGED AS TOUCHED WHEN THE LOG SHOWS IT
009300* AS AN ORIGIN OR A TARGET.
009400*****************************************************************
009500 01  WS-ACCT-TABLE-AREA.
009600        05  FILLER                  PIC X(04) VALUE SPACES.
009700        05  WS-ACCT-TABLE-COUNT     PIC S9(4) COMP VALUE ZERO.
009800        05  WS-ACCT-TABLE OCCURS 1 TO 5000 TIMES
009900                DEPENDING ON WS-ACCT-TABLE-COUNT
010000                ASCENDING KEY IS WS-T-ACCT-ID
010100                INDEXED BY WS-ACCT-IDX.
010200            10  WS-T-ACCT-ID            PIC X(10).
010300            10  WS-T-ACCT-BALANCE       PIC S9(15)V9(4).
010400            10  WS-T-ACCT-BALANCE-X REDEFINES
010500                    WS-T-ACCT-BALANCE.
010600                15  WS-T-ACCT-BAL-WHOLE    PIC S9(15).
010700                15  WS-T-ACCT-BAL-FRAC     PIC 9(4).
010800            10  WS-T-ACCT-TOUCHED       PIC X(01) VALUE 'N'.
010900                88  WS-ACCT-WAS-TOUCHED         VALUE 'Y'.
011000
011100* FOUND-SWITCHES FOR THE ORIGIN/TARGET LOOKUPS BELOW - SET NO
011200* BEFORE EACH SEARCH ALL, FLIPPED TO YES IN THE WHEN CLAUSE SO
011300* A MISSING ACCOUNT CAN BE TRACED WITH THE DEBUG SWITCH ON.
011400 77  WS-ORIGIN-FOUND-SWITCH             PIC X(01).
011500 77  WS-TARGET-FOUND-SWITCH             PIC X(01).
011600
011700*****************************************************************
011800* GENERIC I/O STATUS WORK AREA - SAME PATTERN SHARED BY ALL
011900* BATCH PROGRAMS IN THIS SUBSYSTEM.
012000*****************************************************************
012100 01  IO-STATUS.
012200        05  IO-STAT1            PIC X.
012300        05  IO-STAT2            PIC X.
012400 01  TWO-BYTES-BINARY           PIC 9(4) COMP.
012500 01  TWO-BYTES-ALPHA REDEFINES TWO-BYTES-BINARY.
012600        05  TWO-BYTES-LEFT      PIC X.
012700        05  TWO-BYTES-RIGHT     PIC X.
012800 01  IO-STATUS-04.
012900        05  IO-STATUS-0401      PIC 9   VALUE 0.
013000        05  IO-STATUS-0403      PIC 999 VALUE 0.
013100
013200 01  APPL-RESULT             PIC S9(9)   COMP.
013300        88  APPL-AOK            VALUE 0.
013400        88  APPL-EOF            VALUE 16.
013500
013600 01  END-OF-FILE             PIC X(01)    VALUE 'N'.
013700 01  ABCODE                  PIC S9(9) COMP.
013800
013900*****************************************************************
014000* LAST LOG TIMESTAMP READ - ONLY THE POSTING DATE IS PULLED
014100* OUT FOR THE DEBUG DISPLAY.
014200*****************************************************************
014300 01  WS-TS-DISPLAY               PIC X(26).
014400 01  WS-TS-DISPLAY-X REDEFINES WS-TS-DISPLAY.
014500        05 WS-TSD-YYYY              PIC X(04).
014600        05 FILLER                   PIC X(22).
014700
014800*****************************************************************
014900* RUN COUNTS
015000*****************************************************************
015100 01  WS-COUNTERS.
015200        05 WS-LOG-RECORD-COUNT           PIC 9(09) COMP VALUE 0.
015300        05 WS-TOUCHED-ACCT-COUNT         PIC 9(09) COMP VALUE 0.
015400        05 FILLER                        PIC X(04) VALUE SPACES.
015500
015600*****************************************************************
015700 PROCEDURE DIVISION.
015800     DISPLAY 'START OF EXECUTION OF PROGRAM XFRSUMR'.
015900        PERFORM 0100-ACCTFIN-OPEN.
016000        PERFORM 0200-ACCTFIN-LOAD-TABLE.
016100        PERFORM 0290-ACCTFIN-CLOSE.
016200        PERFORM 0000-XFRLOG-OPEN.
016300
016400        PERFORM 1000-PROCESS-LOG-RECORDS
016500            THRU 1000-PROCESS-LOG-RECORDS-EXIT
016600            UNTIL END-OF-FILE = 'Y'.
016700
016800        PERFORM 9000-XFRLOG-CLOSE.
016900        PERFORM 1200-WRITE-SUMMARY-REPORT.
017000
017100        DISPLAY 'END OF EXECUTION OF PROGRAM XFRSUMR'.
017200        GOBACK.
017300
017400*----------------------------------------------------------------
017500 0000-XFRLOG-OPEN.
017600        OPEN INPUT TRANSACTION-LOG-FILE.
017700        IF XFRLOG-STATUS NOT = '00'
017800            DISPLAY 'ERROR OPENING TRANSACTION-LOG-FILE'
017900            MOVE XFRLOG-STATUS TO IO-STATUS
018000            PERFORM 9910-DISPLAY-IO-STATUS
018100            PERFORM 9999-ABEND-PROGRAM.
018200
018300*----------------------------------------------------------------
018400 0100-ACCTFIN-OPEN.
018500        OPEN INPUT ACCOUNT-FINAL-FILE.
018600        IF ACCTFIN-STATUS NOT = '00'
018700            DISPLAY 'ERROR OPENING ACCOUNT-FINAL-FILE'
018800            MOVE ACCTFIN-STATUS TO IO-STATUS
018900            PERFORM 9910-DISPLAY-IO-STATUS
019000            PERFORM 9999-ABEND-PROGRAM.
019100
019200*----------------------------------------------------------------
019300* TKT00719 WJH 2004-01-09 LOAD THE END-OF-RUN ACCOUNT MASTER      XFRSUM10
019400*                         TO A TABLE SO THE LOG CAN BE            XFRSUM10
019500*                         CHECKED AGAINST IT BY SEARCH ALL.       XFRSUM10
019600 0200-ACCTFIN-LOAD-TABLE.
019700        PERFORM 0210-ACCTFIN-GET-NEXT.
019800        PERFORM 0220-ACCTFIN-TABLE-BUILD
019900            UNTIL END-OF-FILE = 'Y'.
020000        MOVE 'N' TO END-OF-FILE.
020100
020200*----------------------------------------------------------------
020300 0210-ACCTFIN-GET-NEXT.
020400        READ ACCOUNT-FINAL-FILE INTO XF-ACCOUNT-RECORD.
020500        IF ACCTFIN-STATUS = '00'
020600            MOVE 0 TO APPL-RESULT
020700        ELSE
020800            IF ACCTFIN-STATUS = '10'
020900                MOVE 16 TO APPL-RESULT
021000            ELSE
021100                MOVE 12 TO APPL-RESULT.
021200
021300        IF APPL-AOK
021400            NEXT SENTENCE
021500        ELSE
021600            IF APPL-EOF
021700                MOVE 'Y' TO END-OF-FILE
021800            ELSE
021900                DISPLAY 'ERROR READING ACCOUNT-FINAL-FILE'
022000                MOVE ACCTFIN-STATUS TO IO-STATUS
022100                PERFORM 9910-DISPLAY-IO-STATUS
022200                PERFORM 9999-ABEND-PROGRAM.
022300
022400*----------------------------------------------------------------
022500 0220-ACCTFIN-TABLE-BUILD.
022600        ADD 1 TO WS-ACCT-TABLE-COUNT.
022700        MOVE XF-ACCT-ID
022800                 TO WS-T-ACCT-ID (WS-ACCT-TABLE-COUNT).
022900        MOVE XF-ACCT-BALANCE
023000                 TO WS-T-ACCT-BALANCE (WS-ACCT-TABLE-COUNT).
023100        PERFORM 0210-ACCTFIN-GET-NEXT.
023200
023300*----------------------------------------------------------------
023400 0290-ACCTFIN-CLOSE.
023500        CLOSE ACCOUNT-FINAL-FILE.
023600        IF ACCTFIN-STATUS NOT = '00'
023700            DISPLAY 'ERROR CLOSING ACCOUNT-FINAL-FILE'
023800            MOVE ACCTFIN-STATUS TO IO-STATUS
023900            PERFORM 9910-DISPLAY-IO-STATUS
024000            PERFORM 9999-ABEND-PROGRAM.
024100
024200*----------------------------------------------------------------
024300* TKT00719 WJH 2004-01-09 SKIP THE REST OF THE PARAGRAPH ON       XFRSUM12
024400*                         END OF FILE RATHER THAN NESTING THE     XFRSUM12
024500*                         BODY ONE LEVEL DEEPER.                  XFRSUM12
024600 1000-PROCESS-LOG-RECORDS.
024700        PERFORM 1050-XFRLOG-GET-NEXT.
024800        IF END-OF-FILE = 'Y'
024900            GO TO 1000-PROCESS-LOG-RECORDS-EXIT.
025000        ADD 1 TO WS-LOG-RECORD-COUNT.
025100        MOVE XF-TXN-TIMESTAMP TO WS-TS-DISPLAY.
025200        PERFORM 1100-ACCUMULATE-TOUCHED-ACCT.
025300        IF WS-DEBUG-SWITCH-ON
025400            DISPLAY 'LOG ENTRY DATED ' WS-TSD-YYYY.
025500
025600 1000-PROCESS-LOG-RECORDS-EXIT.
025700        EXIT.
025800
025900*----------------------------------------------------------------
026000 1050-XFRLOG-GET-NEXT.
026100        READ TRANSACTION-LOG-FILE INTO XF-TRANLOG-RECORD.
026200        IF XFRLOG-STATUS = '00'
026300            MOVE 0 TO APPL-RESULT
026400        ELSE
026500            IF XFRLOG-STATUS = '10'
026600                MOVE 16 TO APPL-RESULT
026700            ELSE
026800                MOVE 12 TO APPL-RESULT.
026900
027000        IF APPL-AOK
027100            NEXT SENTENCE
027200        ELSE
027300            IF APPL-EOF
027400                MOVE 'Y' TO END-OF-FILE
027500            ELSE
027600                DISPLAY 'ERROR READING TRANSACTION-LOG-FILE'
027700                MOVE XFRLOG-STATUS TO IO-STATUS
027800                PERFORM 9910-DISPLAY-IO-STATUS
027900                PERFORM 9999-ABEND-PROGRAM.
028000
028100*----------------------------------------------------------------
028200* TKT00674 WJH 2001-08-14 A LOG ENTRY DOES NOT SAY WHETHER IT     XFRSUM11
028300*                         WAS POSTED OR REJECTED, SO BOTH THE     XFRSUM11
028400*                         ORIGIN AND THE TARGET ARE MARKED        XFRSUM11
028500*                         TOUCHED WHEN FOUND ON THE MASTER -      XFRSUM11
028600*                         A NOT-FOUND LOOKUP IS SIMPLY SKIPPED.   XFRSUM11
028700 1100-ACCUMULATE-TOUCHED-ACCT.
028800        PERFORM 1100-A-MARK-ORIGIN-TOUCHED.
028900        PERFORM 1100-B-MARK-TARGET-TOUCHED.
029000
029100*----------------------------------------------------------------
029200 1100-A-MARK-ORIGIN-TOUCHED.
029300        MOVE 'N' TO WS-ORIGIN-FOUND-SWITCH.
029400        SET WS-ACCT-IDX TO 1.
029500        SEARCH ALL WS-ACCT-TABLE
029600            AT END
029700                NEXT SENTENCE
029800            WHEN WS-T-ACCT-ID (WS-ACCT-IDX) = XF-TXN-ORIGIN-ID
029900                MOVE 'Y' TO WS-T-ACCT-TOUCHED (WS-ACCT-IDX)
030000                MOVE 'Y' TO WS-ORIGIN-FOUND-SWITCH.
030100        IF WS-ORIGIN-FOUND-SWITCH = 'N' AND WS-DEBUG-SWITCH-ON
030200            DISPLAY 'ORIGIN NOT ON MASTER ' XF-TXN-ORIGIN-ID.
030300
030400*----------------------------------------------------------------
030500 1100-B-MARK-TARGET-TOUCHED.
030600        MOVE 'N' TO WS-TARGET-FOUND-SWITCH.
030700        SET WS-ACCT-IDX TO 1.
030800        SEARCH ALL WS-ACCT-TABLE
030900            AT END
031000                NEXT SENTENCE
031100            WHEN WS-T-ACCT-ID (WS-ACCT-IDX) = XF-TXN-TARGET-ID
031200                MOVE 'Y' TO WS-T-ACCT-TOUCHED (WS-ACCT-IDX)
031300                MOVE 'Y' TO WS-TARGET-FOUND-SWITCH.
031400        IF WS-TARGET-FOUND-SWITCH = 'N' AND WS-DEBUG-SWITCH-ON
031500            DISPLAY 'TARGET NOT ON MASTER ' XF-TXN-TARGET-ID.
031600
031700*----------------------------------------------------------------
031800 1200-WRITE-SUMMARY-REPORT.
031900        PERFORM 1210-WRITE-ONE-ACCT-LINE
032000            VARYING WS-ACCT-IDX FROM 1 BY 1
032100            UNTIL WS-ACCT-IDX > WS-ACCT-TABLE-COUNT.
032200        DISPLAY 'LOG RECORDS READ : ' WS-LOG-RECORD-COUNT.
032300        DISPLAY 'ACCOUNTS TOUCHED : ' WS-TOUCHED-ACCT-COUNT.
032400
032500*----------------------------------------------------------------
032600 1210-WRITE-ONE-ACCT-LINE.
032700        IF WS-ACCT-WAS-TOUCHED (WS-ACCT-IDX)
032800            ADD 1 TO WS-TOUCHED-ACCT-COUNT
032900            DISPLAY 'ACCOUNT ' WS-T-ACCT-ID (WS-ACCT-IDX)
033000                ' FINAL BALANCE ' WS-T-ACCT-BALANCE (WS-ACCT-IDX).
033100
033200*----------------------------------------------------------------
033300 9000-XFRLOG-CLOSE.
033400        CLOSE TRANSACTION-LOG-FILE.
033500        IF XFRLOG-STATUS NOT = '00'
033600            DISPLAY 'ERROR CLOSING TRANSACTION-LOG-FILE'
033700            MOVE XFRLOG-STATUS TO IO-STATUS
033800            PERFORM 9910-DISPLAY-IO-STATUS
033900            PERFORM 9999-ABEND-PROGRAM.
034000
034100*----------------------------------------------------------------
034200 9910-DISPLAY-IO-STATUS.
034300        IF IO-STATUS NOT NUMERIC
034400            MOVE 0 TO TWO-BYTES-BINARY
034500            MOVE IO-STATUS TO TWO-BYTES-ALPHA
034600            DISPLAY 'FILE STATUS IS: ' TWO-BYTES-BINARY
034700        ELSE
034800            MOVE IO-STATUS TO IO-STATUS-04
034900            DISPLAY 'FILE STATUS IS: ' IO-STATUS-04.
035000
035100*----------------------------------------------------------------
035200 9999-ABEND-PROGRAM.
035300        DISPLAY 'ABENDING PROGRAM XFRSUMR'.
035400        IF WS-DEBUG-SWITCH-ON
035500            DISPLAY 'WS-LOG-RECORD-COUNT: ' WS-LOG-RECORD-COUNT.
035600        MOVE 999 TO ABCODE.
035700        CALL 'CEE3ABD' USING ABCODE.
035800        GOBACK.
