000100*****************************************************************
000200* COPYBOOK    : XFACT01Y.CPY
000300* APPLICATION : XFRPOST - INTER-ACCOUNT TRANSFER POSTING
000400* FUNCTION    : ACCOUNT MASTER RECORD LAYOUT.
000500*               ONE ENTRY PER LEDGER ACCOUNT. LOADED ENTIRE INTO
000600*               THE XF-ACCT-TABLE AT PROGRAM START AND RE-SPUN
000700*               BACK OUT TO ACCOUNT-FILE AT END OF RUN.
000800*
000900* ONLY XF-ACCT-ID AND XF-ACCT-BALANCE ARE READ OR UPDATED BY
001000* THE TRANSFER POSTING PROGRAMS. THE REMAINDER OF THE RECORD IS
001100* THE ORIGINAL BRANCH/DEMOGRAPHIC INFORMATION CARRIED ON THE
001200* MASTER SINCE IT WAS FIRST BUILT AND IS PASSED THROUGH UNCHANGED.
001300*****************************************************************
001400
001500 01  XF-ACCOUNT-RECORD.
001600     05  XF-ACCT-ID                     PIC X(10).
001700     05  XF-ACCT-BALANCE                PIC S9(15)V9(4).
001800     05  XF-ACCT-BALANCE-X REDEFINES
001900             XF-ACCT-BALANCE.
002000         10  XF-ACCT-BALANCE-WHOLE      PIC S9(15).
002100         10  XF-ACCT-BALANCE-FRAC       PIC 9(4).
002200
002300*----------------------------------------------------------------
002400* BRANCH AND PRODUCT IDENTIFICATION - CARRIED FROM THE OLD ISAM
002500* MASTER, NOT TOUCHED BY THE TRANSFER POST.
002600*----------------------------------------------------------------
002700     05  XF-ACCT-BRANCH-CODE            PIC X(05).
002800     05  XF-ACCT-OPEN-DATE              PIC 9(08).
002900     05  XF-ACCT-STATUS                 PIC X(01).
003000         88  XF-ACCT-STATUS-ACTIVE          VALUE 'A'.
003100         88  XF-ACCT-STATUS-CLOSED          VALUE 'C'.
003200         88  XF-ACCT-STATUS-FROZEN          VALUE 'F'.
003300     05  XF-ACCT-PRODUCT-CODE           PIC X(04).
003400
003500*----------------------------------------------------------------
003600* CUSTOMER NAME AND MAILING ADDRESS BLOCK - LEGACY DEMOGRAPHIC
003700* DATA, KEPT ON THE MASTER FOR THE MONTHLY STATEMENT RUN, NOT
003800* THE TRANSFER POST.
003900*----------------------------------------------------------------
004000     05  XF-ACCT-CUST-NAME              PIC X(30).
004100     05  XF-ACCT-ADDR-LINE-1            PIC X(30).
004200     05  XF-ACCT-ADDR-LINE-2            PIC X(30).
004300     05  XF-ACCT-ADDR-CITY              PIC X(20).
004400     05  XF-ACCT-ADDR-STATE             PIC X(02).
004500     05  XF-ACCT-ADDR-ZIP               PIC X(09).
004600
004700*----------------------------------------------------------------
004800* RATE, STATEMENT AND SERVICING FIELDS - MAINTAINED BY THE
004900* MONTH-END ACCOUNT MAINTENANCE RUN, READ HERE ONLY AS PASS-
005000* THROUGH FILLER.
005100*----------------------------------------------------------------
005200     05  XF-ACCT-INTEREST-RATE          PIC 9(02)V9(03).
005300     05  XF-ACCT-LAST-STMT-DATE         PIC 9(08).
005400     05  XF-ACCT-LAST-ACTIVITY-DATE     PIC 9(08).
005500     05  XF-ACCT-OFFICER-ID             PIC X(06).
005600     05  XF-ACCT-CR-LIMIT               PIC S9(09)V9(02).
005700     05  FILLER                         PIC X(14).
